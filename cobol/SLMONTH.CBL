000010*
000020*    SLMONTH.CBL
000030*
000040*    FILE-CONTROL entry for the MONTH-TOTAL file.  Written by
000050*    both MONTHLY-AMOUNTS and DISCRETIZE-EVENTS; each job step
000060*    opens it for its own section and EXTENDs rather than
000070*    overwriting the other step's output.
000080*
000090    SELECT MONTH-TOTAL-FILE ASSIGN TO MONTHOUT
000100        ORGANIZATION IS SEQUENTIAL
000110        FILE STATUS IS WS-MONTH-STATUS.
