000010*
000020*    wscase01.cbl
000030*
000040*    Common WORKING-STORAGE fragment COPYd by every program in
000050*    this system: the file-status bytes the FILE-CONTROL entries
000060*    reference, the end-of-file switches, and the one edited-
000070*    money picture every report line borrows from.
000080*
000090    01  WS-FILE-STATUSES.
000100        05  WS-PARM-STATUS              PIC X(02) VALUE "00".
000110        05  WS-SNAP-STATUS              PIC X(02) VALUE "00".
000120        05  WS-EVENT-STATUS             PIC X(02) VALUE "00".
000130        05  WS-WKEVT-STATUS             PIC X(02) VALUE "00".
000140        05  WS-MONTH-STATUS             PIC X(02) VALUE "00".
000150        05  WS-STATS-STATUS             PIC X(02) VALUE "00".
000160        05  WS-RPT-STATUS               PIC X(02) VALUE "00".
000170
000180    01  WS-COMMON-SWITCHES.
000190        05  W-END-OF-FILE               PIC X(01) VALUE "N".
000200            88  END-OF-FILE                 VALUE "Y".
000210
000220    01  WG-EDIT-AREA.
000230        05  WG-EDIT-CENTS               PIC S9(09).
000235        05  WG-EDIT-CENTS-R REDEFINES WG-EDIT-CENTS
000236                                        PIC S9(07)V99.
000240        05  WG-EDIT-DOLLARS-TEMP        PIC S9(07)V99.
000250        05  WG-EDIT-DOLLARS-DISPLAY     PIC ZZZ,ZZZ,ZZ9.99-.
