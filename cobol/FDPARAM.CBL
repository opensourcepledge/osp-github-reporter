000010*
000020*    FDPARAM.CBL
000030*
000040*    Record layout for the RUN-PARAMETER file.  PRM-START-DATE and
000050*    PRM-END-DATE define the reporting window; a zero start date
000060*    defaults to 2021-01-01 and a zero end date defaults to the
000070*    run date (see R4, handled in MONTHLY-AMOUNTS).
000080*
000090    FD  RUN-PARAMETER-FILE
000100        LABEL RECORDS ARE OMITTED.
000110
000120    01  RUN-PARAMETER-RECORD.
000130        05  PRM-TARGET                  PIC X(39).
000140        05  PRM-START-DATE              PIC 9(08).
000150        05  PRM-END-DATE                PIC 9(08).
000160        05  FILLER                      PIC X(01).
