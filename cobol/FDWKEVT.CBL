000010*
000020*    FDWKEVT.CBL
000030*
000040*    Record layout for the WORK-EVENT file.  Same shape as
000050*    SPONSOR-EVENT-RECORD in FDEVENT.CBL, re-cast under the
000060*    WKE- prefix the way this shop re-casts VOUCHER-RECORD
000070*    fields under WORK- when it stages a file between steps.
000080*
000090    FD  WORK-EVENT-FILE
000100        LABEL RECORDS ARE STANDARD.
000110
000120    01  WORK-EVENT-RECORD.
000130        05  WKE-ACTION                  PIC X(20).
000140        05  WKE-PAYMENT-SOURCE          PIC X(10).
000150            88  WKE-VIA-GITHUB              VALUE "GITHUB    ".
000160            88  WKE-VIA-PATREON             VALUE "PATREON   ".
000170        05  WKE-PREV-PRICE-CENTS        PIC S9(09).
000180        05  WKE-PREV-ONE-TIME           PIC X(01).
000190            88  WKE-PREV-WAS-ONE-TIME       VALUE "Y".
000200        05  WKE-PRICE-CENTS             PIC S9(09).
000210        05  WKE-ONE-TIME                PIC X(01).
000220            88  WKE-IS-ONE-TIME             VALUE "Y".
000230        05  WKE-TIMESTAMP               PIC 9(14).
000240        05  FILLER REDEFINES WKE-TIMESTAMP.
000250            10  WKE-TS-CCYYMM           PIC 9(06).
000260            10  WKE-TS-DD               PIC 9(02).
000270            10  WKE-TS-HHMMSS           PIC 9(06).
000280        05  WKE-SPONSORABLE-LOGIN       PIC X(39).
000290        05  FILLER                      PIC X(01).
