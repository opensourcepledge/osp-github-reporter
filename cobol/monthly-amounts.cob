000010*
000020*========================================================================
000030*    PROGRAM:   MONTHLY-AMOUNTS
000040*    SYSTEM:    SPONSORSHIP MONTHLY REPORTING BATCH
000050*========================================================================
000060IDENTIFICATION DIVISION.
000070PROGRAM-ID.    monthly-amounts.
000080AUTHOR.        R. HUTCHINS.
000090INSTALLATION.  CENTRAL DATA PROCESSING.
000100DATE-WRITTEN.  MARCH 1988.
000110DATE-COMPILED.
000120SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000130*
000140*    CHANGE LOG
000150*    ----------
000160*    03/14/88  RH   ORIGINAL PROGRAM.  WALKS CUMULATIVE SNAPSHOTS AT
000170*                   MONTH BOUNDARIES AND DERIVES MONTH-BY-MONTH
000180*                   SPONSORSHIP AMOUNTS BY SUCCESSIVE DIFFERENCE.
000190*    05/02/88  RH   REQ 0117 - ADDED GRAND TOTAL SELF-CHECK LINE.
000200*    11/09/88  JMK  REQ 0164 - CORRECTED MONTH-END KEY BUILD ; YEAR
000210*                   ROLLOVER AT DECEMBER WAS NOT ADVANCING PROPERLY.
000220*    02/21/89  RH   REQ 0201 - ZERO-AMOUNT MONTHS NOW PRINTED, NOT
000230*                   SUPPRESSED, PER AUDIT REQUEST.
000240*    07/30/90  MAT  REQ 0288 - DEFAULT START DATE HARD-CODED TO
000250*                   01/01/2021 WHEN RUN-PARAMETER CARRIES ZEROS.
000260*    04/11/91  MAT  REQ 0310 - DEFAULT END DATE NOW TAKEN FROM THE
000270*                   SYSTEM DATE WHEN RUN-PARAMETER END DATE IS ZERO.
000280*    09/18/92  JMK  REQ 0356 - MONTH COUNT ADDED TO GRAND TOTAL LINE.
000290*    01/06/94  RH   REQ 0402 - SNAPSHOT NON-DECREASING CHECK ADDED.
000300*                   DECREASES LOGGED AS WARNING, RUN CONTINUES.
000310*    06/15/95  MAT  REQ 0441 - REPORT HEADING NOW SHOWS TARGET LOGIN
000320*                   AND DATE RANGE FROM RUN-PARAMETER.
000330*    08/02/96  JMK  REQ 0479 - PAGE BREAK AT 30 LINES, NOT 40, TO
000340*                   MATCH NEW PRINTER FORMS.
000350*    03/19/98  RH   REQ 0528 - YEAR 2000 REMEDIATION.  ALL DATE AND
000360*                   MONTH FIELDS REVIEWED ; CCYYMMDD / CCYYMM ALREADY
000370*                   FOUR-DIGIT CENTURY, NO WINDOWING LOGIC IN USE.
000380*    01/11/99  RH   REQ 0528 - Y2K SIGN-OFF.  RERAN FULL 2021-2025
000390*                   TEST RANGE ACROSS THE 12/31/99-01/01/00 BOUNDARY
000400*                   WITH NO DIFFERENCE IN OUTPUT.
000410*    10/05/00  CDR  REQ 0561 - SNAPSHOT FILE CHANGED FROM SEQUENTIAL
000420*                   TO INDEXED, KEYED ON SNAP-DATE, TO SUPPORT DIRECT
000430*                   MONTH-BOUNDARY LOOKUP INSTEAD OF A LINEAR SCAN.
000440*    03/08/02  CDR  REQ 0590 - GRAND TOTAL WIDENED ; LARGE TARGETS
000450*                   WERE APPROACHING THE OLD PIC LIMIT.
000452*    11/02/03  CDR  REQ 0609 - SNAPSHOT FILE BACKED OUT TO SEQUENTIAL,
000454*                   SEE SLSNAP.CBL.  0600-READ-SNAPSHOT-BY-KEY
000456*                   REWRITTEN AS A FORWARD SCAN OF THE SEQUENTIAL
000458*                   FILE INSTEAD OF A KEYED READ.
000460*========================================================================
000480ENVIRONMENT DIVISION.
000490CONFIGURATION SECTION.
000500SOURCE-COMPUTER.  IBM-370.
000510OBJECT-COMPUTER.  IBM-370.
000520SPECIAL-NAMES.
000530    C01 IS TOP-OF-FORM.
000540*
000550INPUT-OUTPUT SECTION.
000560FILE-CONTROL.
000570*
000580    COPY "SLPARAM.CBL".
000590    COPY "SLSNAP.CBL".
000600    COPY "SLMONTH.CBL".
000610*
000620    SELECT REPORT-FILE
000630           ASSIGN TO "REPORTOUT"
000640           ORGANIZATION IS LINE SEQUENTIAL.
000650*
000660DATA DIVISION.
000670FILE SECTION.
000680*
000690    COPY "FDPARAM.CBL".
000700    COPY "FDSNAP.CBL".
000710    COPY "FDMONTH.CBL".
000720*
000730    FD  REPORT-FILE
000740        LABEL RECORDS ARE OMITTED.
000750    01  REPORT-RECORD                  PIC X(80).
000760*
000770WORKING-STORAGE SECTION.
000780*
000790    COPY "wscase01.cbl".
000800    COPY "wsdate.cbl".
000810*
000820*    REPORT HEADING AND DETAIL LINES  -----------------------------
000830*
000840    01  RPT-TITLE-LINE.
000850        05  FILLER                     PIC X(22) VALUE SPACES.
000860        05  FILLER                     PIC X(35)
000870                 VALUE "SPONSORSHIP MONTHLY AMOUNTS REPORT".
000880        05  FILLER                     PIC X(13) VALUE SPACES.
000890        05  FILLER                     PIC X(05) VALUE "PAGE:".
000900        05  PAGE-NUMBER                PIC 9(04) VALUE 0.
000910        05  FILLER                     PIC X(01) VALUE SPACES.
000920*
000930    01  RPT-SUBTITLE-LINE.
000940        05  FILLER                     PIC X(07) VALUE "TARGET:".
000950        05  RPT-SUB-TARGET             PIC X(39).
000960        05  FILLER                     PIC X(06) VALUE "RANGE:".
000970        05  RPT-SUB-START              PIC 9999/99/99.
000980        05  FILLER                     PIC X(04) VALUE " TO ".
000990        05  RPT-SUB-END                PIC 9999/99/99.
001000        05  FILLER                     PIC X(04) VALUE SPACES.
001010*
001020    01  RPT-HEADING-1.
001030        05  FILLER                     PIC X(07) VALUE "MONTH".
001040        05  FILLER                     PIC X(13) VALUE SPACES.
001050        05  FILLER                     PIC X(15) VALUE "AMOUNT (CENTS)".
001060        05  FILLER                     PIC X(45) VALUE SPACES.
001070*
001080    01  RPT-HEADING-2.
001090        05  FILLER                     PIC X(07) VALUE "=====".
001100        05  FILLER                     PIC X(13) VALUE SPACES.
001110        05  FILLER                     PIC X(15) VALUE "==============".
001120        05  FILLER                     PIC X(45) VALUE SPACES.
001130*
001140    01  RPT-DETAIL-LINE.
001150        05  RPT-DET-MONTH-CCYY         PIC 9999.
001160        05  FILLER                     PIC X(01) VALUE "-".
001170        05  RPT-DET-MONTH-MM           PIC 99.
001180        05  FILLER                     PIC X(09) VALUE SPACES.
001190        05  RPT-DET-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
001200        05  FILLER                     PIC X(42) VALUE SPACES.
001210*
001220    01  RPT-TOTAL-LINE.
001230        05  FILLER                     PIC X(07) VALUE "GRAND".
001240        05  FILLER                     PIC X(13) VALUE SPACES.
001250        05  RPT-TOT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
001260        05  FILLER                     PIC X(03) VALUE SPACES.
001270        05  FILLER                     PIC X(08) VALUE "MONTHS:".
001280        05  RPT-TOT-MONTH-COUNT        PIC ZZZ9.
001290        05  FILLER                     PIC X(31) VALUE SPACES.
001300*
001310    01  W-PRINTED-LINES                PIC 9(02) COMP.
001320        88  PAGE-FULL                  VALUE 30 THRU 99.
001330*
001340*    MONTH-BOUNDARY WORK AREA  --------------------------------------
001350*
001360    01  W-MONTH-START                  PIC 9(08).
001370    01  FILLER REDEFINES W-MONTH-START.
001380        05  W-MONTH-START-CCYY         PIC 9(04).
001390        05  W-MONTH-START-MM           PIC 9(02).
001400        05  W-MONTH-START-DD           PIC 9(02).
001410*
001420    77  W-MONTH-END                    PIC 9(08).
001430*
001440    77  W-REPORT-END-DATE              PIC 9(08).
001450*
001460    77  W-GRAND-TOTAL                  PIC S9(11).
001470*
001480    77  W-TOTAL-SO-FAR                 PIC S9(09).
001481    77  W-TOTAL-TO-MONTH-END           PIC S9(09).
001482    77  W-MONTH-AMOUNT                 PIC S9(09).
001483    77  W-PRIOR-SNAPSHOT-TOTAL         PIC S9(09) VALUE 0.
001484    77  W-SNAPSHOT-TARGET-DATE         PIC 9(08) VALUE 0.     CDR0609
001490*
001570    77  W-MONTH-REPORTED-COUNT         PIC 9(05) COMP VALUE 0.
001580*
001590    01  W-SNAPSHOT-WARNING-SW          PIC X(01) VALUE "N".
001600        88  SNAPSHOT-DECREASED             VALUE "Y".
001610*
001620*========================================================================
001630*
001640PROCEDURE DIVISION.
001650*
0016600100-MAIN-CONTROL.
001670*
001680    OPEN INPUT  RUN-PARAMETER-FILE.
001690    OPEN INPUT  SNAPSHOT-FILE.
001700    OPEN OUTPUT MONTH-TOTAL-FILE.
001710    OPEN OUTPUT REPORT-FILE.
001720*
001730    MOVE 0      TO PAGE-NUMBER.
001740    MOVE 0      TO W-GRAND-TOTAL.
001750    MOVE 0      TO W-MONTH-REPORTED-COUNT.
001760    MOVE "N"    TO W-END-OF-FILE.
001765    ACCEPT W-REPORT-END-DATE FROM DATE YYYYMMDD.
001770*
001780    PERFORM 0200-READ-RUN-PARAMETER
001790        THRU 0200-READ-RUN-PARAMETER-EXIT.
001800*
001810    PERFORM 0300-INITIALIZE-MONTH-WINDOW
001820        THRU 0300-INITIALIZE-MONTH-WINDOW-EXIT.
001830*
001840    MOVE SPACES TO REPORT-RECORD.
001850    PERFORM PRINT-HEADINGS.
001860*
001870    PERFORM 0400-BUILD-MONTH-AMOUNTS
001880        THRU 0400-BUILD-MONTH-AMOUNTS-EXIT
001890            UNTIL W-MONTH-START NOT < W-REPORT-END-DATE.
001900*
001910    PERFORM 0500-PRINT-SECTION-ONE-TOTAL
001920        THRU 0500-PRINT-SECTION-ONE-TOTAL-EXIT.
001930*
001940    PERFORM FINALIZE-PAGE.
001950*
001960    CLOSE RUN-PARAMETER-FILE.
001970    CLOSE SNAPSHOT-FILE.
001980    CLOSE MONTH-TOTAL-FILE.
001990    CLOSE REPORT-FILE.
002000*
002010    EXIT PROGRAM.
002020    STOP RUN.
002030*
0020400100-MAIN-CONTROL-EXIT.
002050    EXIT.
002060*-----------------------------------------------------------------------
002070*    BATCH FLOW STEP 1 - READ THE RUN-PARAMETER RECORD.  DEFAULTS
002080*    ARE SUPPLIED WHEN THE CONTROL CARD BRINGS IN ZEROS (R4).
002090*-----------------------------------------------------------------------
0021000200-READ-RUN-PARAMETER.
002110*
002120    READ RUN-PARAMETER-FILE
002130        AT END
002140            MOVE SPACES  TO PRM-TARGET
002150            MOVE 0       TO PRM-START-DATE
002160            MOVE 0       TO PRM-END-DATE.
002170*
002180    IF PRM-START-DATE = 0
002190        MOVE 20210101 TO PRM-START-DATE.
002200*
002210    IF PRM-END-DATE = 0
002220        MOVE W-REPORT-END-DATE TO PRM-END-DATE.
002230*
002240    MOVE PRM-TARGET      TO RPT-SUB-TARGET.
002250    MOVE PRM-START-DATE  TO RPT-SUB-START  W-MONTH-START.
002260    MOVE PRM-END-DATE    TO RPT-SUB-END    W-REPORT-END-DATE.
002270*
0022800200-READ-RUN-PARAMETER-EXIT.
002290    EXIT.
002300*-----------------------------------------------------------------------
002310*    BATCH FLOW STEP 2 - ESTABLISH THE FIRST MONTH WINDOW AND READ
002320*    THE OPENING CUMULATIVE SNAPSHOT (R1).
002330*-----------------------------------------------------------------------
0023400300-INITIALIZE-MONTH-WINDOW.
002350*
002360    MOVE W-MONTH-START  TO CAL-IN-DATE.
002370    PERFORM ADD-ONE-CALENDAR-MONTH.
002380    MOVE CAL-OUT-DATE   TO W-MONTH-END.
002390*
002400    MOVE W-MONTH-START  TO W-SNAPSHOT-TARGET-DATE.             CDR0609
002410    PERFORM 0600-READ-SNAPSHOT-BY-KEY
002420        THRU 0600-READ-SNAPSHOT-BY-KEY-EXIT.
002430    MOVE SNAP-TOTAL-CENTS TO W-TOTAL-SO-FAR  W-PRIOR-SNAPSHOT-TOTAL.
002440*
0024500300-INITIALIZE-MONTH-WINDOW-EXIT.
002460    EXIT.
002470*-----------------------------------------------------------------------
002480*    BATCH FLOW STEP 3 - ONE PASS OF THE MONTH LOOP : READ THE
002490*    SNAPSHOT AT THE NEXT MONTH BOUNDARY, DIFFERENCE IT AGAINST THE
002500*    RUNNING TOTAL, WRITE THE MONTH-TOTAL RECORD, ADVANCE (R1-R3,R5).
002510*-----------------------------------------------------------------------
0025200400-BUILD-MONTH-AMOUNTS.
002530*
002540    MOVE W-MONTH-END    TO W-SNAPSHOT-TARGET-DATE.             CDR0609
002550    PERFORM 0600-READ-SNAPSHOT-BY-KEY
002560        THRU 0600-READ-SNAPSHOT-BY-KEY-EXIT.
002570    MOVE SNAP-TOTAL-CENTS TO W-TOTAL-TO-MONTH-END.
002580*
002590    IF W-TOTAL-TO-MONTH-END < W-PRIOR-SNAPSHOT-TOTAL              RH0402  
002600        MOVE "Y" TO W-SNAPSHOT-WARNING-SW
002610        DISPLAY "MONTHLY-AMOUNTS - DATA WARNING - SNAPSHOT TOTAL "
002620                "DECREASED AT SNAP-DATE " SNAP-DATE.
002630    MOVE W-TOTAL-TO-MONTH-END TO W-PRIOR-SNAPSHOT-TOTAL.
002640*
002650    COMPUTE W-MONTH-AMOUNT =
002660            W-TOTAL-TO-MONTH-END - W-TOTAL-SO-FAR.
002670    MOVE W-TOTAL-TO-MONTH-END TO W-TOTAL-SO-FAR.
002680*
002690    PERFORM 0700-WRITE-MONTH-TOTAL-REC
002700        THRU 0700-WRITE-MONTH-TOTAL-REC-EXIT.
002710*
002720    IF PAGE-FULL
002730        PERFORM FINALIZE-PAGE
002740        PERFORM PRINT-HEADINGS.
002750*
002760    MOVE W-MONTH-START-CCYY  TO RPT-DET-MONTH-CCYY.
002770    MOVE W-MONTH-START-MM    TO RPT-DET-MONTH-MM.
002780    MOVE W-MONTH-AMOUNT      TO WG-EDIT-CENTS.                    RH0201  
002790    PERFORM EDIT-CENTS-TO-DOLLARS.
002800    MOVE WG-EDIT-DOLLARS-DISPLAY TO RPT-DET-AMOUNT.
002810    MOVE RPT-DETAIL-LINE     TO REPORT-RECORD.
002820    WRITE REPORT-RECORD AFTER ADVANCING 1.
002830    ADD 1 TO W-PRINTED-LINES.
002840*
002850    ADD W-MONTH-AMOUNT TO W-GRAND-TOTAL.
002860    ADD 1 TO W-MONTH-REPORTED-COUNT.
002870*
002880    PERFORM 0300-ADVANCE-MONTH-WINDOW
002890        THRU 0300-ADVANCE-MONTH-WINDOW-EXIT.
002900*
0029100400-BUILD-MONTH-AMOUNTS-EXIT.
002920    EXIT.
002930*-----------------------------------------------------------------------
002940*    BATCH FLOW STEP 3E - ADVANCE BOTH ENDS OF THE MONTH WINDOW BY
002950*    ONE CALENDAR MONTH (R3).
002960*-----------------------------------------------------------------------
0029700300-ADVANCE-MONTH-WINDOW.
002980*
002990    MOVE W-MONTH-END    TO W-MONTH-START.
003000    MOVE W-MONTH-START  TO CAL-IN-DATE.
003010    PERFORM ADD-ONE-CALENDAR-MONTH.
003020    MOVE CAL-OUT-DATE   TO W-MONTH-END.
003030*
0030400300-ADVANCE-MONTH-WINDOW-EXIT.
003050    EXIT.
003060*-----------------------------------------------------------------------
003070*    BATCH FLOW STEP 4 - GRAND TOTAL SELF-CHECK LINE (R6).
003080*-----------------------------------------------------------------------
0030900500-PRINT-SECTION-ONE-TOTAL.
003100*
003110    IF PAGE-FULL
003120        PERFORM FINALIZE-PAGE
003130        PERFORM PRINT-HEADINGS.
003140*
003150    MOVE W-GRAND-TOTAL       TO WG-EDIT-CENTS.
003160    PERFORM EDIT-CENTS-TO-DOLLARS.
003170    MOVE WG-EDIT-DOLLARS-DISPLAY  TO RPT-TOT-AMOUNT.
003180    MOVE W-MONTH-REPORTED-COUNT   TO RPT-TOT-MONTH-COUNT.
003190    MOVE SPACES              TO REPORT-RECORD.
003200    WRITE REPORT-RECORD AFTER ADVANCING 1.
003210    MOVE RPT-TOTAL-LINE      TO REPORT-RECORD.
003220    WRITE REPORT-RECORD AFTER ADVANCING 1.
003230    ADD 2 TO W-PRINTED-LINES.
003240*
0032500500-PRINT-SECTION-ONE-TOTAL-EXIT.
003260    EXIT.
003270*-----------------------------------------------------------------------
003280*    FORWARD SCAN OF THE CUMULATIVE SNAPSHOT FILE TO THE MONTH
003290*    BOUNDARY IN W-SNAPSHOT-TARGET-DATE (CDR0609).  SAFE BECAUSE THE
003292*    FILE IS SORTED ASCENDING BY SNAP-DATE AND EVERY CALLER MOVES
003294*    THE TARGET DATE FORWARD, NEVER BACK, ACROSS A RUN.  A MISSING
003296*    SNAPSHOT IS AN INPUT ERROR ; THE RUN IS NOT ABLE TO CONTINUE
003298*    WITHOUT IT.
003299*-----------------------------------------------------------------------
0033000600-READ-SNAPSHOT-BY-KEY.
003331*
003332    PERFORM 0610-READ-SNAPSHOT-NEXT
003333        THRU 0610-READ-SNAPSHOT-NEXT-EXIT
003334            UNTIL END-OF-FILE
003335               OR SNAP-DATE NOT LESS THAN W-SNAPSHOT-TARGET-DATE.
003336*
003337    IF END-OF-FILE OR SNAP-DATE NOT EQUAL W-SNAPSHOT-TARGET-DATE
003338        DISPLAY "MONTHLY-AMOUNTS - INPUT ERROR - NO SNAPSHOT FOR "
003339                "SNAP-DATE " W-SNAPSHOT-TARGET-DATE
003340        MOVE 0 TO SNAP-TOTAL-CENTS.
003341*
0033420600-READ-SNAPSHOT-BY-KEY-EXIT.
003343    EXIT.
003344*-----------------------------------------------------------------------
003345*    ONE SEQUENTIAL READ OF THE SNAPSHOT FILE, LEAVING SNAP-DATE AT
003346*    A HIGH VALUE ON END OF FILE SO THE UNTIL TEST IN 0600 ABOVE
003347*    FALLS OUT OF THE SCAN RATHER THAN LOOPING FOREVER.
003348*-----------------------------------------------------------------------
0033490610-READ-SNAPSHOT-NEXT.
003350*
003351    READ SNAPSHOT-FILE
003352        AT END
003353            MOVE "Y"       TO W-END-OF-FILE
003354            MOVE 99999999  TO SNAP-DATE.
003355*
0033560610-READ-SNAPSHOT-NEXT-EXIT.
003357    EXIT.
003358*-----------------------------------------------------------------------
0034400700-WRITE-MONTH-TOTAL-REC.
003450*
003460    MOVE W-MONTH-START-CCYY TO MT-YEAR.
003470    MOVE W-MONTH-START-MM   TO MT-MONTH-NUMBER.
003480    MOVE W-MONTH-AMOUNT     TO MT-AMOUNT-CENTS.
003490    WRITE MONTH-TOTAL-RECORD.
003500*
0035100700-WRITE-MONTH-TOTAL-REC-EXIT.
003520    EXIT.
003530*-----------------------------------------------------------------------
003540*
003550    COPY "PLDATE.CBL".
003560    COPY "PLPRINT.CBL".
003570    COPY "PLGENERAL.CBL".
003580*-----------------------------------------------------------------------
