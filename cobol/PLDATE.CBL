000010*
000020*    PLDATE.CBL
000030*
000040*    Calendar-month arithmetic used by MONTHLY-AMOUNTS to step the
000050*    month-boundary window forward one month at a time (R3).  Grew
000060*    out of the leap-year day counting this shop first wrote for
000070*    date-of-entry edits on the voucher screens; re-cast here for
000080*    month-boundary math instead of keystroke validation.
000090*
000095*    11/02/03  CDR  REQ 0610 - DROPPED DERIVE-CALENDAR-MONTH-OF-
000096*                   EVENT ; IT WAS NEVER PERFORMED.  DISCRETIZE-
000097*                   EVENTS GETS ITS REPORT MONTH FROM THE WKE-TS-
000098*                   CCYYMM REDEFINES IN FDWKEVT.CBL DIRECTLY AND
000099*                   DOES NOT COPY THIS FRAGMENT.
000100ADD-ONE-CALENDAR-MONTH.
000110
000120    MOVE CAL-IN-DATE          TO CAL-WORK-DATE.
000130    IF CAL-WORK-MONTH = 12
000140        ADD  1 TO CAL-WORK-YEAR
000150        MOVE 1 TO CAL-WORK-MONTH
000160    ELSE
000170        ADD  1 TO CAL-WORK-MONTH
000180    END-IF.
000190    MOVE 1                    TO CAL-WORK-DAY.
000200    MOVE CAL-WORK-DATE        TO CAL-OUT-DATE.
