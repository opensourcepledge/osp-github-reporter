000010*
000020*    SLSTATS.CBL
000030*
000040*    FILE-CONTROL entry for the EVENT-CONTROL file: a single
000050*    keyed record carrying SPONSOR-LOG's read/valid/invalid
000060*    counts forward to DISCRETIZE-EVENTS, the same way this shop
000070*    carries CONTROL-LAST-VOUCHER forward between voucher runs.
000080*
000090    SELECT EVENT-CONTROL-FILE ASSIGN TO EVTSTATS
000100        ORGANIZATION IS INDEXED
000110        ACCESS MODE IS RANDOM
000120        RECORD KEY IS EVT-CTL-KEY
000130        FILE STATUS IS WS-STATS-STATUS.
