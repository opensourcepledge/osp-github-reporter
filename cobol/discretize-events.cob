000010*
000020*========================================================================
000030*    PROGRAM:   DISCRETIZE-EVENTS
000040*    SYSTEM:    SPONSORSHIP MONTHLY REPORTING BATCH
000050*========================================================================
000060IDENTIFICATION DIVISION.
000070PROGRAM-ID.    discretize-events.
000080AUTHOR.        M. ANDRADE.
000090INSTALLATION.  CENTRAL DATA PROCESSING.
000100DATE-WRITTEN.  JUNE 1989.
000110DATE-COMPILED.
000120SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000130*
000140*    CHANGE LOG
000150*    ----------
000160*    06/21/89  MAT  ORIGINAL PROGRAM.  CONTROL-BREAK ON EVENT MONTH ;
000170*                   SUMS EVT-PRICE-CENTS FOR NEW_SPONSORSHIP EVENTS
000180*                   INTO A MONTH-TOTAL RECORD PER CALENDAR MONTH.
000190*    10/02/89  MAT  REQ 0183 - MONTHS WITH NO QUALIFYING EVENTS NO
000200*                   LONGER WRITE A ZERO MONTH-TOTAL RECORD.
000210*    03/15/91  RH   REQ 0299 - OTHER ACTION CODES (CANCELLED,
000220*                   TIER_CHANGE, ETC.) CONFIRMED TO CONTRIBUTE ZERO ;
000230*                   THEY ARE READ AND COUNTED BUT NOT ACCUMULATED.
000240*    11/08/92  JMK  REQ 0364 - SECOND REPORT SECTION ADDED, PRINTING
000250*                   INVALID-RECORD COUNT CARRIED FORWARD FROM
000260*                   SPONSOR-LOG'S EVENT-CONTROL RECORD.
000270*    04/19/95  MAT  REQ 0433 - MONTH-TOTAL FILE NOW OPENED EXTEND SO
000280*                   THIS STEP APPENDS TO MONTHLY-AMOUNTS' OUTPUT
000290*                   RATHER THAN OVERWRITING IT.
000300*    03/19/98  RH   REQ 0528 - YEAR 2000 REMEDIATION.  MT-MONTH AND
000310*                   EVT-TIMESTAMP CONFIRMED FOUR-DIGIT CENTURY ; NO
000320*                   CHANGES REQUIRED.
000330*    01/11/99  RH   REQ 0528 - Y2K SIGN-OFF, NO FINDINGS.
000340*    07/02/01  CDR  REQ 0572 - EVENT-CONTROL FILE CHANGED FROM
000350*                   SEQUENTIAL TO INDEXED TO MATCH SPONSOR-LOG'S
000360*                   REWRITE OF THAT FILE.
000370*========================================================================
000380*
000390ENVIRONMENT DIVISION.
000400CONFIGURATION SECTION.
000410SOURCE-COMPUTER.  IBM-370.
000420OBJECT-COMPUTER.  IBM-370.
000430SPECIAL-NAMES.
000440    C01 IS TOP-OF-FORM.
000450*
000460INPUT-OUTPUT SECTION.
000470FILE-CONTROL.
000480*
000490    COPY "SLWKEVT.CBL".
000500    COPY "SLMONTH.CBL".
000510    COPY "SLSTATS.CBL".
000520*
000530    SELECT REPORT-FILE
000540           ASSIGN TO "REPORTOUT"
000550           ORGANIZATION IS LINE SEQUENTIAL.
000560*
000570DATA DIVISION.
000580FILE SECTION.
000590*
000600    COPY "FDWKEVT.CBL".
000610    COPY "FDMONTH.CBL".
000620    COPY "FDSTATS.CBL".
000630*
000640    FD  REPORT-FILE
000650        LABEL RECORDS ARE OMITTED.
000660    01  REPORT-RECORD                  PIC X(80).
000670*
000680WORKING-STORAGE SECTION.
000690*
000700    COPY "wscase01.cbl".
000710*
000720*    REPORT HEADING AND DETAIL LINES  -------------------------------
000730*
000740    01  RPT-TITLE-LINE.
000750        05  FILLER                     PIC X(18) VALUE SPACES.
000760        05  FILLER                     PIC X(39)
000770                 VALUE "NEW-SPONSORSHIP SPEND BY MONTH REPORT".
000780        05  FILLER                     PIC X(13) VALUE SPACES.
000790        05  FILLER                     PIC X(05) VALUE "PAGE:".
000800        05  PAGE-NUMBER                PIC 9(04) VALUE 0.
000810        05  FILLER                     PIC X(01) VALUE SPACES.
000820*
000830    01  RPT-SUBTITLE-LINE.
000840        05  FILLER                     PIC X(59)
000850                 VALUE "SECTION 2 - DISCRETIZE-EVENTS".
000860        05  FILLER                     PIC X(21) VALUE SPACES.
000870*
000880    01  RPT-HEADING-1.
000890        05  FILLER                     PIC X(07) VALUE "MONTH".
000900        05  FILLER                     PIC X(13) VALUE SPACES.
000910        05  FILLER                     PIC X(15) VALUE "AMOUNT (CENTS)".
000920        05  FILLER                     PIC X(45) VALUE SPACES.
000930*
000940    01  RPT-HEADING-2.
000950        05  FILLER                     PIC X(07) VALUE "=====".
000960        05  FILLER                     PIC X(13) VALUE SPACES.
000970        05  FILLER                     PIC X(15) VALUE "==============".
000980        05  FILLER                     PIC X(45) VALUE SPACES.
000990*
001000    01  RPT-DETAIL-LINE.
001010        05  RPT-DET-MONTH-CCYY         PIC 9999.
001020        05  FILLER                     PIC X(01) VALUE "-".
001030        05  RPT-DET-MONTH-MM           PIC 99.
001040        05  FILLER                     PIC X(09) VALUE SPACES.
001050        05  RPT-DET-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
001060        05  FILLER                     PIC X(42) VALUE SPACES.
001070*
001080    01  RPT-TOTAL-LINE.
001090        05  FILLER                     PIC X(07) VALUE "GRAND".
001100        05  FILLER                     PIC X(13) VALUE SPACES.
001110        05  RPT-TOT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
001120        05  FILLER                     PIC X(42) VALUE SPACES.
001130*
001140    01  RPT-INVALID-LINE.
001150        05  FILLER                     PIC X(23)
001160                 VALUE "INVALID EVENTS SKIPPED:".
001170        05  RPT-INVALID-COUNT          PIC ZZ,ZZZ,ZZ9.
001180        05  FILLER                     PIC X(47) VALUE SPACES.
001190*
001200    01  W-PRINTED-LINES                PIC 9(02) COMP.
001210        88  PAGE-FULL                  VALUE 30 THRU 99.
001220*
001230*    MONTH CONTROL-BREAK WORK AREA  ----------------------------------
001240*
001250    01  W-CURRENT-MONTH                PIC 9(06) VALUE 0.
001260    01  FILLER REDEFINES W-CURRENT-MONTH.
001270        05  W-CURRENT-MONTH-CCYY       PIC 9(04).
001280        05  W-CURRENT-MONTH-MM         PIC 9(02).
001290*
001300    77  W-EVENT-MONTH                  PIC 9(06).
001310*
001320    77  W-MONTH-ACCUMULATOR            PIC S9(09) VALUE 0.
001330*
001340    77  W-GRAND-TOTAL                  PIC S9(11) VALUE 0.
001380*
001390    01  W-FIRST-RECORD-SW              PIC X(01) VALUE "Y".
001400        88  FIRST-RECORD-OF-RUN            VALUE "Y".
001410*
001420    01  W-ANY-MONTH-WRITTEN-SW         PIC X(01) VALUE "N".
001430        88  MONTH-HAS-QUALIFYING-EVENT     VALUE "Y".
001440*
001450*========================================================================
001460*
001470PROCEDURE DIVISION.
001480*
0014900100-MAIN-CONTROL.
001500*
001510    OPEN INPUT  WORK-EVENT-FILE.
001520    OPEN EXTEND MONTH-TOTAL-FILE.
001530    OPEN EXTEND REPORT-FILE.
001540    OPEN INPUT  EVENT-CONTROL-FILE.
001550*
001560    MOVE "N" TO W-END-OF-FILE.
001570    MOVE 0   TO PAGE-NUMBER.
001580*
001590    PERFORM PRINT-HEADINGS.
001600*
001610*    BATCH FLOW STEP 1 - READ THE CONSOLIDATED EVENT RECORDS IN
001620*    TIMESTAMP ORDER.
001630*
001640    PERFORM 0200-READ-WORK-EVENT-NEXT-RECORD
001650        THRU 0200-READ-WORK-EVENT-NEXT-RECORD-EXIT.
001660*
001670    PERFORM 0300-ACCUMULATE-BY-MONTH
001680        THRU 0300-ACCUMULATE-BY-MONTH-EXIT
001690            UNTIL END-OF-FILE.
001700*
001710    IF NOT FIRST-RECORD-OF-RUN
001720        PERFORM 0400-WRITE-MONTH-TOTAL-REC
001730            THRU 0400-WRITE-MONTH-TOTAL-REC-EXIT.
001740*
001750    PERFORM 0500-PRINT-SECTION-TWO-TOTAL
001760        THRU 0500-PRINT-SECTION-TWO-TOTAL-EXIT.
001770*
001780    PERFORM FINALIZE-PAGE.
001790*
001800    CLOSE WORK-EVENT-FILE.
001810    CLOSE MONTH-TOTAL-FILE.
001820    CLOSE REPORT-FILE.
001830    CLOSE EVENT-CONTROL-FILE.
001840*
001850    EXIT PROGRAM.
001860    STOP RUN.
001870*
0018800100-MAIN-CONTROL-EXIT.
001890    EXIT.
001900*------------------------------------------------------------------------
001910*    BATCH FLOW STEPS 2-4 - DERIVE THE CALENDAR MONTH OF THE EVENT
001920*    (R9), BREAK ON MONTH CHANGE, AND ACCUMULATE EVT-PRICE-CENTS FOR
001930*    NEW_SPONSORSHIP EVENTS ONLY (R10-R11).  OTHER ACTIONS ARE READ
001940*    AND PASSED OVER WITHOUT CONTRIBUTING.
001950*------------------------------------------------------------------------
0019600300-ACCUMULATE-BY-MONTH.
001970*
001980    MOVE WKE-TS-CCYYMM TO W-EVENT-MONTH.
001990*
002000    IF FIRST-RECORD-OF-RUN
002010        MOVE "N" TO W-FIRST-RECORD-SW
002020        MOVE W-EVENT-MONTH TO W-CURRENT-MONTH
002030    ELSE
002040        IF W-EVENT-MONTH NOT = W-CURRENT-MONTH
002050            PERFORM 0400-WRITE-MONTH-TOTAL-REC
002060                THRU 0400-WRITE-MONTH-TOTAL-REC-EXIT
002070            MOVE W-EVENT-MONTH TO W-CURRENT-MONTH.
002080*
002090    IF WKE-ACTION = "NEW_SPONSORSHIP"
002100        ADD WKE-PRICE-CENTS TO W-MONTH-ACCUMULATOR
002110        MOVE "Y" TO W-ANY-MONTH-WRITTEN-SW.
002120*
002130    PERFORM 0200-READ-WORK-EVENT-NEXT-RECORD
002140        THRU 0200-READ-WORK-EVENT-NEXT-RECORD-EXIT.
002150*
0021600300-ACCUMULATE-BY-MONTH-EXIT.
002170    EXIT.
002180*------------------------------------------------------------------------
0021900200-READ-WORK-EVENT-NEXT-RECORD.
002200*
002210    READ WORK-EVENT-FILE
002220        AT END
002230            MOVE "Y" TO W-END-OF-FILE.
002240*
0022500200-READ-WORK-EVENT-NEXT-RECORD-EXIT.
002260    EXIT.
002270*------------------------------------------------------------------------
002280*    WRITES ONE MONTH-TOTAL RECORD FOR THE JUST-COMPLETED MONTH,
002290*    BUT ONLY WHEN THAT MONTH HAD AT LEAST ONE QUALIFYING EVENT
002300*    (BATCH FLOW STEP 5 - MONTHS WITH NO QUALIFYING EVENTS PRODUCE
002310*    NO RECORD), THEN RESETS THE ACCUMULATOR FOR THE NEXT MONTH.
002320*------------------------------------------------------------------------
0023300400-WRITE-MONTH-TOTAL-REC.
002340*
002350    IF MONTH-HAS-QUALIFYING-EVENT                                 MAT0183 
002360        MOVE W-CURRENT-MONTH-CCYY TO MT-YEAR
002370        MOVE W-CURRENT-MONTH-MM   TO MT-MONTH-NUMBER
002380        MOVE W-MONTH-ACCUMULATOR  TO MT-AMOUNT-CENTS
002390        WRITE MONTH-TOTAL-RECORD
002400        ADD W-MONTH-ACCUMULATOR   TO W-GRAND-TOTAL
002410        PERFORM 0450-PRINT-MONTH-DETAIL-LINE
002420            THRU 0450-PRINT-MONTH-DETAIL-LINE-EXIT.
002430*
002440    MOVE 0   TO W-MONTH-ACCUMULATOR.
002450    MOVE "N" TO W-ANY-MONTH-WRITTEN-SW.
002460*
0024700400-WRITE-MONTH-TOTAL-REC-EXIT.
002480    EXIT.
002490*------------------------------------------------------------------------
0025000450-PRINT-MONTH-DETAIL-LINE.
002510*
002520    IF PAGE-FULL
002530        PERFORM FINALIZE-PAGE
002540        PERFORM PRINT-HEADINGS.
002550*
002560    MOVE W-CURRENT-MONTH-CCYY     TO RPT-DET-MONTH-CCYY.
002570    MOVE W-CURRENT-MONTH-MM       TO RPT-DET-MONTH-MM.
002580    MOVE W-MONTH-ACCUMULATOR      TO WG-EDIT-CENTS.
002590    PERFORM EDIT-CENTS-TO-DOLLARS.
002600    MOVE WG-EDIT-DOLLARS-DISPLAY  TO RPT-DET-AMOUNT.
002610    MOVE RPT-DETAIL-LINE          TO REPORT-RECORD.
002620    WRITE REPORT-RECORD AFTER ADVANCING 1.
002630    ADD 1 TO W-PRINTED-LINES.
002640*
0026500450-PRINT-MONTH-DETAIL-LINE-EXIT.
002660    EXIT.
002670*------------------------------------------------------------------------
002680*    SECTION 2 REPORT TOTAL, WITH THE INVALID-RECORD COUNT CARRIED
002690*    FORWARD FROM SPONSOR-LOG'S EVENT-CONTROL RECORD (R13).
002700*------------------------------------------------------------------------
0027100500-PRINT-SECTION-TWO-TOTAL.
002720*
002730    MOVE 1 TO EVT-CTL-KEY.
002740    READ EVENT-CONTROL-FILE
002750        KEY IS EVT-CTL-KEY
002760        INVALID KEY
002770            MOVE 0 TO EVT-CTL-TOTAL-INVALID.
002780*
002790    IF PAGE-FULL
002800        PERFORM FINALIZE-PAGE
002810        PERFORM PRINT-HEADINGS.
002820*
002830    MOVE W-GRAND-TOTAL            TO WG-EDIT-CENTS.
002840    PERFORM EDIT-CENTS-TO-DOLLARS.
002850    MOVE WG-EDIT-DOLLARS-DISPLAY  TO RPT-TOT-AMOUNT.
002860    MOVE SPACES                   TO REPORT-RECORD.
002870    WRITE REPORT-RECORD AFTER ADVANCING 1.
002880    MOVE RPT-TOTAL-LINE           TO REPORT-RECORD.
002890    WRITE REPORT-RECORD AFTER ADVANCING 1.
002900*
002910    MOVE EVT-CTL-TOTAL-INVALID    TO RPT-INVALID-COUNT.           JMK0364 
002920    MOVE RPT-INVALID-LINE         TO REPORT-RECORD.
002930    WRITE REPORT-RECORD AFTER ADVANCING 1.
002940    ADD 3 TO W-PRINTED-LINES.
002950*
0029600500-PRINT-SECTION-TWO-TOTAL-EXIT.
002970    EXIT.
002980*------------------------------------------------------------------------
002990*
003000    COPY "PLPRINT.CBL".
003010    COPY "PLGENERAL.CBL".
003020*------------------------------------------------------------------------
