000010*
000020*    SLSNAP.CBL
000030*
000040*    FILE-CONTROL entry for the SNAPSHOT file.  Records arrive in
000050*    ascending SNAP-DATE order, one per month boundary, so the
000060*    month loop in MONTHLY-AMOUNTS is able to ride straight down
000070*    the file with READ NEXT instead of keeping it indexed.
000080*
000090*    10/05/00  CDR  REQ 0561 - SNAPSHOT FILE CHANGED FROM SEQUENTIAL
000100*                   TO INDEXED, KEYED ON SNAP-DATE, TO SUPPORT DIRECT
000110*                   MONTH-BOUNDARY LOOKUP INSTEAD OF A LINEAR SCAN.
000120*    11/02/03  CDR  REQ 0609 - BACKED OUT REQ 0561.  THE VSAM
000130*                   CONVERSION NEVER PAID FOR ITSELF : THE SNAPSHOT
000140*                   FEED IS ALREADY SORTED AND THE MONTH LOOP ONLY
000150*                   EVER MOVES FORWARD, SO THE INDEXED CLUSTER JUST
000160*                   ADDED A VSAM DATASET TO MAINTAIN.  BACK TO
000170*                   SEQUENTIAL WITH A FORWARD SCAN IN 0600.
000180*
000190    SELECT SNAPSHOT-FILE ASSIGN TO SNAPFILE
000200        ORGANIZATION IS SEQUENTIAL
000210        FILE STATUS IS WS-SNAP-STATUS.
