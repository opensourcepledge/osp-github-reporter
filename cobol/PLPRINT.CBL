000010*
000020*    PLPRINT.CBL
000030*
000040*    Shared page-break paragraphs for the report programs.
000050*    PRINT-HEADINGS/FINALIZE-PAGE carry the same names and the
000060*    same W-PRINTED-LINES/PAGE-FULL convention this shop has used
000070*    on every printer program since the vendor-listing programs.
000080*
000090PRINT-HEADINGS.
000100
000110    ADD 1 TO PAGE-NUMBER.
000120    MOVE SPACES TO REPORT-RECORD.
000130    WRITE REPORT-RECORD FROM RPT-TITLE-LINE
000140        AFTER ADVANCING PAGE C01.
000150    WRITE REPORT-RECORD FROM RPT-SUBTITLE-LINE
000160        AFTER ADVANCING 1.
000170    MOVE SPACES TO REPORT-RECORD.
000180    WRITE REPORT-RECORD AFTER ADVANCING 1.
000190    WRITE REPORT-RECORD FROM RPT-HEADING-1
000200        AFTER ADVANCING 1.
000210    WRITE REPORT-RECORD FROM RPT-HEADING-2
000220        AFTER ADVANCING 1.
000230    MOVE 6 TO W-PRINTED-LINES.
000240*
000250FINALIZE-PAGE.
000260
000270    MOVE SPACES TO REPORT-RECORD.
000280    WRITE REPORT-RECORD AFTER ADVANCING 2.
