000010*
000020*    FDMONTH.CBL
000030*
000040*    Record layout for the MONTH-TOTAL file.  One record per
000050*    calendar month reported; MT-AMOUNT-CENTS may be zero and,
000060*    from the event-discretization side only, may go negative on
000070*    a month dominated by refunds.
000080*
000090    FD  MONTH-TOTAL-FILE
000100        LABEL RECORDS ARE STANDARD.
000110
000120    01  MONTH-TOTAL-RECORD.
000130        05  MT-MONTH                    PIC 9(06).
000140        05  FILLER REDEFINES MT-MONTH.
000150            10  MT-YEAR                 PIC 9(04).
000160            10  MT-MONTH-NUMBER         PIC 9(02).
000170        05  MT-AMOUNT-CENTS             PIC S9(09).
000180        05  FILLER                      PIC X(01).
