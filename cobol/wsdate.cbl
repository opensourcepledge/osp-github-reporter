000010*
000020*    wsdate.cbl
000030*
000040*    WORKING-STORAGE used by PLDATE.CBL.
000050*
000060*    Fields passed in to ADD-ONE-CALENDAR-MONTH:
000070*       CAL-IN-DATE        --- CCYYMMDD, always the first of a month
000080*    Field returned:
000090*       CAL-OUT-DATE       --- CCYYMMDD, one calendar month later
000100*
000160    77  CAL-IN-DATE                     PIC 9(08).
000170    77  CAL-OUT-DATE                    PIC 9(08).
000180
000190    01  CAL-WORK-DATE                   PIC 9(08).
000200    01  FILLER REDEFINES CAL-WORK-DATE.
000210        05  CAL-WORK-YEAR               PIC 9(04).
000220        05  CAL-WORK-MONTH              PIC 9(02).
000230        05  CAL-WORK-DAY                PIC 9(02).
