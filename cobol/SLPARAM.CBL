000010*
000020*    SLPARAM.CBL
000030*
000040*    FILE-CONTROL entry for the RUN-PARAMETER file.  One record
000050*    per run, carrying the target login and the report date range.
000060*    Assign name is the logical DD the operator's JCL points at
000070*    the day's parameter card image.
000080*
000090    SELECT RUN-PARAMETER-FILE ASSIGN TO RUNPARM
000100        ORGANIZATION IS LINE SEQUENTIAL
000110        FILE STATUS IS WS-PARM-STATUS.
