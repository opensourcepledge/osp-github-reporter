000010*
000020*========================================================================
000030*    PROGRAM:   SPONSORSHIP-REPORT-SYSTEM
000040*    SYSTEM:    SPONSORSHIP MONTHLY REPORTING BATCH
000050*========================================================================
000060IDENTIFICATION DIVISION.
000070PROGRAM-ID.    sponsorship-report-system.
000080AUTHOR.        R. HUTCHINS.
000090INSTALLATION.  CENTRAL DATA PROCESSING.
000100DATE-WRITTEN.  MARCH 1988.
000110DATE-COMPILED.
000120SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000130*
000140*    CHANGE LOG
000150*    ----------
000160*    03/14/88  RH   ORIGINAL PROGRAM.  DRIVES THE THREE SPONSORSHIP
000170*                   REPORTING JOB STEPS IN SEQUENCE : MONTHLY-AMOUNTS,
000180*                   SPONSOR-LOG, DISCRETIZE-EVENTS.
000190*    06/07/89  JMK  REQ 0171 - SPONSOR-LOG AND DISCRETIZE-EVENTS
000200*                   ADDED AS JOB STEPS 2 AND 3 FOLLOWING THE EVENT-
000210*                   LOG PROJECT.
000220*    04/19/95  MAT  REQ 0433 - STEP ORDER FIXED ; MONTHLY-AMOUNTS
000230*                   MUST RUN FIRST SO IT OPENS MONTH-TOTAL-FILE AND
000240*                   REPORT-FILE OUTPUT BEFORE DISCRETIZE-EVENTS
000250*                   EXTENDS THEM.
000260*    03/19/98  RH   REQ 0528 - YEAR 2000 REMEDIATION REVIEW ; NO
000270*                   DATE FIELDS OWNED BY THIS PROGRAM, NO CHANGES.
000280*    01/11/99  RH   REQ 0528 - Y2K SIGN-OFF, NO FINDINGS.
000290*    08/14/00  CDR  REQ 0558 - STEP COMPLETION NOW DISPLAYED TO THE
000300*                   JOB LOG FOR OPERATOR TRACKING.
000310*========================================================================
000320*
000330ENVIRONMENT DIVISION.
000340CONFIGURATION SECTION.
000350SOURCE-COMPUTER.  IBM-370.
000360OBJECT-COMPUTER.  IBM-370.
000370SPECIAL-NAMES.
000380    C01 IS TOP-OF-FORM.
000390*
000400DATA DIVISION.
000410WORKING-STORAGE SECTION.
000420*
000430    77  W-JOB-STEP-NUMBER               PIC 9(02) COMP VALUE 0.
000440*
000450    01  W-RUN-DATE                      PIC 9(08) VALUE 0.
000460    01  FILLER REDEFINES W-RUN-DATE.
000470        05  W-RUN-DATE-CCYY             PIC 9(04).
000480        05  W-RUN-DATE-MM               PIC 9(02).
000490        05  W-RUN-DATE-DD               PIC 9(02).
000500*
000510    01  W-STEP-COMPLETION-MESSAGE.
000520        05  FILLER                      PIC X(20)
000530                 VALUE "JOB STEP COMPLETE - ".
000540        05  W-STEP-NAME                 PIC X(20).
000541    01  FILLER REDEFINES W-STEP-COMPLETION-MESSAGE.
000542        05  W-STEP-COMPLETION-ALPHA     PIC X(40).
000543*
000544    01  W-STEP-NAME-TABLE.
000545        05  FILLER                      PIC X(20)
000546                 VALUE "MONTHLY-AMOUNTS     ".
000547        05  FILLER                      PIC X(20)
000548                 VALUE "SPONSOR-LOG         ".
000549        05  FILLER                      PIC X(20)
000550                 VALUE "DISCRETIZE-EVENTS   ".
000551    01  FILLER REDEFINES W-STEP-NAME-TABLE.
000552        05  W-STEP-NAME-ENTRY           PIC X(20)
000553                 OCCURS 3 TIMES.
000554*
000560    77  DUMMY                           PIC X.
000570*
000580*========================================================================
000590*
000600PROCEDURE DIVISION.
000610*
0006200100-MAIN-CONTROL.
000630*
000640    MOVE 0 TO W-JOB-STEP-NUMBER.
000650*
000660    PERFORM 0200-RUN-MONTHLY-AMOUNTS
000670        THRU 0200-RUN-MONTHLY-AMOUNTS-EXIT.
000680*
000690    PERFORM 0300-RUN-SPONSOR-LOG                                  MAT0433 
000700        THRU 0300-RUN-SPONSOR-LOG-EXIT.
000710*
000720    PERFORM 0400-RUN-DISCRETIZE-EVENTS
000730        THRU 0400-RUN-DISCRETIZE-EVENTS-EXIT.
000740*
000750    DISPLAY "SPONSORSHIP-REPORT-SYSTEM - ALL JOB STEPS COMPLETE".
000760*
000770    STOP RUN.
000780*
0007900100-MAIN-CONTROL-EXIT.
000800    EXIT.
000810*------------------------------------------------------------------------
0008200200-RUN-MONTHLY-AMOUNTS.
000830*
000840    ADD 1 TO W-JOB-STEP-NUMBER.
000850    CALL "monthly-amounts".
000860    MOVE W-STEP-NAME-ENTRY (W-JOB-STEP-NUMBER) TO W-STEP-NAME.
000870    DISPLAY W-STEP-COMPLETION-MESSAGE.
000880*
0008900200-RUN-MONTHLY-AMOUNTS-EXIT.
000900    EXIT.
000910*------------------------------------------------------------------------
0009200300-RUN-SPONSOR-LOG.
000930*
000940    ADD 1 TO W-JOB-STEP-NUMBER.
000950    CALL "sponsor-log".
000960    MOVE W-STEP-NAME-ENTRY (W-JOB-STEP-NUMBER) TO W-STEP-NAME.
000970    DISPLAY W-STEP-COMPLETION-MESSAGE.
000980*
0009900300-RUN-SPONSOR-LOG-EXIT.
001000    EXIT.
001010*------------------------------------------------------------------------
0010200400-RUN-DISCRETIZE-EVENTS.
001030*
001040    ADD 1 TO W-JOB-STEP-NUMBER.
001050    CALL "discretize-events".
001060    MOVE W-STEP-NAME-ENTRY (W-JOB-STEP-NUMBER) TO W-STEP-NAME.
001070    DISPLAY W-STEP-COMPLETION-MESSAGE.
001080*
0010900400-RUN-DISCRETIZE-EVENTS-EXIT.
001100    EXIT.
001110*------------------------------------------------------------------------
