000010*
000020*    SLWKEVT.CBL
000030*
000040*    FILE-CONTROL entry for the WORK-EVENT file.  Holds the
000050*    events SPONSOR-LOG has passed validation (R13); this is
000060*    what DISCRETIZE-EVENTS reads, so it never has to look at a
000070*    record with a bad timestamp or a negative price.
000080*
000090    SELECT WORK-EVENT-FILE ASSIGN TO WORKEVT
000100        ORGANIZATION IS SEQUENTIAL
000110        FILE STATUS IS WS-WKEVT-STATUS.
