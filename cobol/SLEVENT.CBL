000010*
000020*    SLEVENT.CBL
000030*
000040*    FILE-CONTROL entry for the EVENT file.  Arrives in ascending
000050*    timestamp order already; SPONSOR-LOG reads it straight
000060*    through to end of file (the batch realisation of paging
000070*    through the activity log, R7).
000080*
000090    SELECT EVENT-FILE ASSIGN TO EVENTFILE
000100        ORGANIZATION IS SEQUENTIAL
000110        FILE STATUS IS WS-EVENT-STATUS.
