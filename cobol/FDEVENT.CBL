000010*
000020*    FDEVENT.CBL
000030*
000040*    Record layout for the EVENT file.  One record per
000050*    sponsorship activity event.  Widths sized from the business
000060*    field list in the shop's own data dictionary for this feed;
000070*    the two price fields are the reason the occupied record runs
000080*    nine bytes past the round number the dictionary quotes for
000090*    this file.  EVT-ACTION is left without condition-names: two
000100*    of the six action codes the source system uses (CANCELLED_
000110*    SPONSORSHIP and SPONSOR_MATCH_DISABLED) overrun the 20-byte
000120*    field the dictionary allots it, so VALUE clauses would not
000130*    compile ; the month-accumulation paragraph in DISCRETIZE-
000140*    EVENTS compares against the literal instead.
000150*
000160    FD  EVENT-FILE
000170        LABEL RECORDS ARE STANDARD.
000180
000190    01  SPONSOR-EVENT-RECORD.
000200        05  EVT-ACTION                  PIC X(20).
000210        05  EVT-PAYMENT-SOURCE          PIC X(10).
000220            88  EVT-VIA-GITHUB              VALUE "GITHUB    ".
000230            88  EVT-VIA-PATREON             VALUE "PATREON   ".
000240        05  EVT-PREV-PRICE-CENTS        PIC S9(09).
000250        05  EVT-PREV-ONE-TIME           PIC X(01).
000260            88  EVT-PREV-WAS-ONE-TIME       VALUE "Y".
000270        05  EVT-PRICE-CENTS             PIC S9(09).
000280        05  EVT-ONE-TIME                PIC X(01).
000290            88  EVT-IS-ONE-TIME             VALUE "Y".
000300        05  EVT-TIMESTAMP               PIC 9(14).
000310        05  FILLER REDEFINES EVT-TIMESTAMP.
000320            10  EVT-TS-CCYYMM           PIC 9(06).
000330            10  EVT-TS-DD               PIC 9(02).
000340            10  EVT-TS-HHMMSS           PIC 9(06).
000350        05  EVT-SPONSORABLE-LOGIN       PIC X(39).
000360        05  FILLER                      PIC X(01).
