000010*
000020*========================================================================
000030*    PROGRAM:   SPONSOR-LOG
000040*    SYSTEM:    SPONSORSHIP MONTHLY REPORTING BATCH
000050*========================================================================
000060IDENTIFICATION DIVISION.
000070PROGRAM-ID.    sponsor-log.
000080AUTHOR.        J. KOWALSKI.
000090INSTALLATION.  CENTRAL DATA PROCESSING.
000100DATE-WRITTEN.  JUNE 1989.
000110DATE-COMPILED.
000120SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000130*
000140*    CHANGE LOG
000150*    ----------
000160*    06/07/89  JMK  ORIGINAL PROGRAM.  READS THE SPONSORSHIP ACTIVITY
000170*                   LOG SEQUENTIALLY TO END OF FILE, VALIDATING AND
000180*                   PASSING EVERY RECORD THROUGH TO THE WORK FILE.
000190*    09/14/89  JMK  REQ 0179 - ADDED RECORD COUNTS (READ/VALID/
000200*                   INVALID) WRITTEN TO THE EVENT-CONTROL RECORD FOR
000210*                   DISCRETIZE-EVENTS TO PICK UP.
000220*    02/02/90  RH   REQ 0195 - NEGATIVE PRICE NOW FLAGGED INVALID IN
000230*                   ADDITION TO A NON-NUMERIC TIMESTAMP.
000240*    08/23/91  MAT  REQ 0322 - INVALID RECORDS ARE COUNTED AND
000250*                   SKIPPED RATHER THAN ABORTING THE RUN.
000260*    05/30/93  JMK  REQ 0388 - NO FILTERING BY ACTION CODE AT
000270*                   COLLECTION TIME ; EVERY VALID RECORD PASSES
000280*                   THROUGH REGARDLESS OF EVT-ACTION.
000290*    02/11/96  RH   REQ 0455 - EVENT-CONTROL RECORD REWRITTEN EACH
000300*                   RUN RATHER THAN ACCUMULATED ACROSS RUNS.
000310*    03/19/98  RH   REQ 0528 - YEAR 2000 REMEDIATION.  EVT-TIMESTAMP
000320*                   IS A FOUR-DIGIT-CENTURY PIC 9(14) FIELD ; NO
000330*                   WINDOWING LOGIC FOUND OR NEEDED.
000340*    01/11/99  RH   REQ 0528 - Y2K SIGN-OFF, NO FINDINGS.
000350*    07/02/01  CDR  REQ 0572 - EVENT-CONTROL FILE CHANGED FROM
000360*                   SEQUENTIAL TO INDEXED (ONE RECORD, KEY 1) TO
000370*                   MATCH THE CONTROL-FILE CONVENTION USED ON THE
000380*                   VOUCHER SUBSYSTEM.
000385*    11/02/03  CDR  REQ 0611 - DROPPED W-TIMESTAMP-WORK-AREA AND
000386*                   W-EVENT-TIMESTAMP-NUMERIC-TEST.  0500-VALIDATE-
000387*                   EVENT-RECORD TESTS EVT-TIMESTAMP FOR NUMERIC
000388*                   DIRECTLY AND NEVER MOVED INTO EITHER FIELD.
000390*========================================================================
000400*
000410ENVIRONMENT DIVISION.
000420CONFIGURATION SECTION.
000430SOURCE-COMPUTER.  IBM-370.
000440OBJECT-COMPUTER.  IBM-370.
000450SPECIAL-NAMES.
000460    C01 IS TOP-OF-FORM.
000470*
000480INPUT-OUTPUT SECTION.
000490FILE-CONTROL.
000500*
000510    COPY "SLEVENT.CBL".
000520    COPY "SLWKEVT.CBL".
000530    COPY "SLSTATS.CBL".
000540*
000550DATA DIVISION.
000560FILE SECTION.
000570*
000580    COPY "FDEVENT.CBL".
000590    COPY "FDWKEVT.CBL".
000600    COPY "FDSTATS.CBL".
000610*
000620WORKING-STORAGE SECTION.
000630*
000640    COPY "wscase01.cbl".
000650*
000740    77  W-TOTAL-READ                     PIC 9(07) COMP VALUE 0.
000750    77  W-TOTAL-VALID                    PIC 9(07) COMP VALUE 0.
000760    77  W-TOTAL-INVALID                  PIC 9(07) COMP VALUE 0.
000780*
000790    01  W-EVENT-VALID-SW                 PIC X(01) VALUE "Y".
000800        88  EVENT-RECORD-VALID               VALUE "Y".
000810        88  EVENT-RECORD-INVALID             VALUE "N".
000820*
000830*========================================================================
000840*
000850PROCEDURE DIVISION.
000860*
0008700100-MAIN-CONTROL.
000880*
000890    OPEN INPUT  EVENT-FILE.
000900    OPEN OUTPUT WORK-EVENT-FILE.
000910*
000920    MOVE "N" TO W-END-OF-FILE.
000930    MOVE 0   TO W-TOTAL-READ.
000940    MOVE 0   TO W-TOTAL-VALID.
000950    MOVE 0   TO W-TOTAL-INVALID.
000960*
000970*    BATCH FLOW STEP 1 - READ THE EVENT RECORDS SEQUENTIALLY TO
000980*    END OF FILE.  IN THE SOURCE SYSTEM THIS IS A SERIES OF
000990*    BOUNDED PAGES FOLLOWED AS LONG AS A CONTINUATION INDICATOR IS
001000*    SET (R7) ; HERE ONE SEQUENTIAL PASS TO EOF STANDS IN FOR THAT
001010*    PAGING LOOP.
001020*
001030    PERFORM 0200-READ-EVENT-NEXT-RECORD
001040        THRU 0200-READ-EVENT-NEXT-RECORD-EXIT.
001050*
001060    PERFORM 0300-VALIDATE-AND-CONSOLIDATE
001070        THRU 0300-VALIDATE-AND-CONSOLIDATE-EXIT
001080            UNTIL END-OF-FILE.
001090*
001100    PERFORM 0400-WRITE-EVENT-STATS-RECORD
001110        THRU 0400-WRITE-EVENT-STATS-RECORD-EXIT.
001120*
001130    DISPLAY "SPONSOR-LOG - RECORDS READ    " W-TOTAL-READ.
001140    DISPLAY "SPONSOR-LOG - RECORDS VALID   " W-TOTAL-VALID.
001150    DISPLAY "SPONSOR-LOG - RECORDS INVALID " W-TOTAL-INVALID.
001160*
001170    CLOSE EVENT-FILE.
001180    CLOSE WORK-EVENT-FILE.
001190*
001200    EXIT PROGRAM.
001210    STOP RUN.
001220*
0012300100-MAIN-CONTROL-EXIT.
001240    EXIT.
001250*------------------------------------------------------------------------
001260*    BATCH FLOW STEP 2 - ONE PASS OF THE VALIDATE/CONSOLIDATE LOOP.
001270*    EVERY RECORD, VALID OR NOT, IS COUNTED ; ONLY VALID RECORDS ARE
001280*    CARRIED FORWARD TO THE WORK-EVENT FILE (R8, R13).
001290*------------------------------------------------------------------------
0013000300-VALIDATE-AND-CONSOLIDATE.
001310*
001320    PERFORM 0500-VALIDATE-EVENT-RECORD
001330        THRU 0500-VALIDATE-EVENT-RECORD-EXIT.
001340*
001350    IF EVENT-RECORD-VALID
001360        ADD 1 TO W-TOTAL-VALID
001370        MOVE EVT-ACTION              TO WKE-ACTION
001380        MOVE EVT-PAYMENT-SOURCE      TO WKE-PAYMENT-SOURCE
001390        MOVE EVT-PREV-PRICE-CENTS    TO WKE-PREV-PRICE-CENTS
001400        MOVE EVT-PREV-ONE-TIME       TO WKE-PREV-ONE-TIME
001410        MOVE EVT-PRICE-CENTS         TO WKE-PRICE-CENTS
001420        MOVE EVT-ONE-TIME            TO WKE-ONE-TIME
001430        MOVE EVT-TIMESTAMP           TO WKE-TIMESTAMP
001440        MOVE EVT-SPONSORABLE-LOGIN   TO WKE-SPONSORABLE-LOGIN
001450        WRITE WORK-EVENT-RECORD
001460    ELSE
001470        ADD 1 TO W-TOTAL-INVALID.
001480*
001490    PERFORM 0200-READ-EVENT-NEXT-RECORD
001500        THRU 0200-READ-EVENT-NEXT-RECORD-EXIT.
001510*
0015200300-VALIDATE-AND-CONSOLIDATE-EXIT.
001530    EXIT.
001540*------------------------------------------------------------------------
0015500200-READ-EVENT-NEXT-RECORD.
001560*
001570    READ EVENT-FILE
001580        AT END
001590            MOVE "Y" TO W-END-OF-FILE.
001600*
001610    IF NOT END-OF-FILE
001620        ADD 1 TO W-TOTAL-READ.
001630*
0016400200-READ-EVENT-NEXT-RECORD-EXIT.
001650    EXIT.
001660*------------------------------------------------------------------------
001670*    R13 - A RECORD WITH A NON-NUMERIC TIMESTAMP OR A NEGATIVE PRICE
001680*    IS INVALID.  TIMESTAMP NUMERIC-NESS IS TESTED BY MOVING IT INTO
001690*    A LIKE-SIZED NUMERIC WORK FIELD AND CHECKING CLASS NUMERIC ;
001700*    AN EVT-TIMESTAMP THAT FAILED TO COME IN AS ALL DIGITS WOULD
001710*    HAVE BEEN REJECTED BY THE TRANSMITTING SYSTEM'S OWN PIC 9 EDIT,
001720*    SO THE TEST HERE GUARDS AGAINST A SHORT OR BLANK RECORD.
001730*------------------------------------------------------------------------
0017400500-VALIDATE-EVENT-RECORD.
001750*
001760    MOVE "Y" TO W-EVENT-VALID-SW.
001770*
001780    IF EVT-TIMESTAMP IS NOT NUMERIC
001790        MOVE "N" TO W-EVENT-VALID-SW
001800    ELSE
001810        IF EVT-PRICE-CENTS < 0                                    RH0195  
001820            MOVE "N" TO W-EVENT-VALID-SW
001830        ELSE
001840            IF EVT-PREV-PRICE-CENTS < 0
001850                MOVE "N" TO W-EVENT-VALID-SW.
001860*
0018700500-VALIDATE-EVENT-RECORD-EXIT.
001880    EXIT.
001890*------------------------------------------------------------------------
001900*    WRITES THE RUN'S READ/VALID/INVALID COUNTS TO THE SINGLE-RECORD
001910*    EVENT-CONTROL FILE SO DISCRETIZE-EVENTS CAN REPORT THE INVALID
001920*    COUNT WITHOUT RE-READING THE EVENT FILE ITSELF.
001930*------------------------------------------------------------------------
0019400400-WRITE-EVENT-STATS-RECORD.
001950*
001960    OPEN OUTPUT EVENT-CONTROL-FILE.                               JMK0179 
001970    MOVE 1               TO EVT-CTL-KEY.
001980    MOVE W-TOTAL-READ    TO EVT-CTL-TOTAL-READ.
001990    MOVE W-TOTAL-VALID   TO EVT-CTL-TOTAL-VALID.
002000    MOVE W-TOTAL-INVALID TO EVT-CTL-TOTAL-INVALID.
002010    WRITE EVENT-CONTROL-RECORD.
002020    CLOSE EVENT-CONTROL-FILE.
002030*
0020400400-WRITE-EVENT-STATS-RECORD-EXIT.
002050    EXIT.
002060*------------------------------------------------------------------------
