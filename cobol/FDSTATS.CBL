000010*
000020*    FDSTATS.CBL
000030*
000040*    Record layout for the EVENT-CONTROL file.  Always exactly
000050*    one record, keyed 1, rewritten each run by SPONSOR-LOG and
000060*    read (never rewritten) by DISCRETIZE-EVENTS.
000070*
000080    FD  EVENT-CONTROL-FILE
000090        LABEL RECORDS ARE STANDARD.
000100
000110    01  EVENT-CONTROL-RECORD.
000120        05  EVT-CTL-KEY                 PIC 9(01).
000130        05  EVT-CTL-TOTAL-READ          PIC 9(07) COMP.
000140        05  EVT-CTL-TOTAL-VALID         PIC 9(07) COMP.
000150        05  EVT-CTL-TOTAL-INVALID       PIC 9(07) COMP.
000160        05  FILLER                      PIC X(10).
