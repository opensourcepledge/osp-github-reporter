000010*
000020*    PLGENERAL.CBL
000030*
000040*    Shop-wide report-editing helper COPYd by every program that
000050*    prints money.  Kept to one copybook the way this shop keeps
000060*    CLEAR-SCREEN/JUMP-LINE in one place for its CRT programs.
000070*
000080*    07/02/01  CDR  REQ 0573 - WG-EDIT-CENTS WAS MOVED STRAIGHT TO
000090*                   WG-EDIT-DOLLARS-TEMP, A SCALING MOVE ONLY -
000100*                   IT DID NOT DIVIDE BY 100 AND OVERSTATED EVERY
000110*                   PRINTED AMOUNT BY TWO PLACES.  EDIT NOW GOES
000120*                   THROUGH WG-EDIT-CENTS-R, WHICH REDEFINES THE
000130*                   SAME STORAGE WITH THE DECIMAL TWO DIGITS IN
000140*                   FROM THE RIGHT, SO THE CENTS VALUE READS OUT
000150*                   AS DOLLARS AND CENTS WITHOUT ANY ARITHMETIC.
000160*
000170EDIT-CENTS-TO-DOLLARS.
000180
000190    MOVE WG-EDIT-CENTS-R TO WG-EDIT-DOLLARS-TEMP.              CDR0573
000200    MOVE WG-EDIT-DOLLARS-TEMP TO WG-EDIT-DOLLARS-DISPLAY.
