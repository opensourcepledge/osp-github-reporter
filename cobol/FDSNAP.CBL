000010*
000020*    FDSNAP.CBL
000030*
000040*    Record layout for the SNAPSHOT file.  One record per cut-off
000050*    date, always the first of a month, carrying the cumulative
000060*    cents donated by the target account before that date.
000070*
000080    FD  SNAPSHOT-FILE
000090        LABEL RECORDS ARE STANDARD.
000100
000110    01  SNAPSHOT-RECORD.
000120        05  SNAP-DATE                   PIC 9(08).
000130        05  SNAP-TOTAL-CENTS            PIC S9(09).
000140        05  FILLER                      PIC X(01).
